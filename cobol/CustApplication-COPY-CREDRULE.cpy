           EXEC SQL DECLARE CRED_RULES TABLE                            00000010
            ( CARRIER                        CHAR(2) NOT NULL,          00000020
              ISSUING_NETWORK                   CHAR(30) NOT NULL,      00000030
              TARGET_NETWORK                 CHAR(30) NOT NULL,         00000040
              TARGET_RESOURCE                     CHAR(40) NOT NULL,    00000050
              RESOURCE_RESTRICTED_IND             CHAR(1) NOT NULL,     00000060
              CURRENT_IND                     CHAR(1) NOT NULL,         00000070
              EFFECTIVE_DATE                 DATE NOT NULL,             00000080
              TERM_DATE                       DATE,                     00000090
              SEQ_NUM                         SMALLINT NOT NULL,        00000100
              ADDED_DATE                     TIMESTAMP NOT NULL,        00000110
              ADDED_LOGON                     CHAR(15) NOT NULL,        00000120
              REVISED_DATE                   TIMESTAMP,                 00000130
              REVISED_LOGON                   CHAR(15),                 00000140
              CHG_REQUEST_ID                 CHAR(10) NOT NULL          00000150
            ) END-EXEC.                                                 00000160
      *----------------------------------------------------------------*00000170
      *  COBOL DECLARATION FOR TABLE CRED_RULES                        *00000180
      *  ISSUING-NETWORK / TARGET-NETWORK / RESOURCE RULES FOR CREDCHK *00000190
      *----------------------------------------------------------------*00000200
      *  MAINTENANCE HISTORY                                           *00000210
R20559*  17JUN99 MPK R20559 INITIAL DCLGEN - REPLACES PROGRAM          *00000220
R20559*                      RULES TABLE DECLARE FOR THIS SUITE        *00000230
R20691*  30SEP99 DLH R20691 ADDED RESOURCE-RESTRICTED-IND FOR THE      *00000240
R20691*                      RESOURCE-RESTRICTED RULE                  *00000250
Y2K016*  04JAN00 MPK Y2K016 EFFECTIVE/TERM DATE ARE DB2 DATE           *00000260
Y2K016*                      TYPE - NO WINDOWING NEEDED                *00000270
      *----------------------------------------------------------------*00000280
       01  DCLCRED-RULES.                                               00000290
      *                         CARRIER                                *00000300
           10 CR-CARRIER           PIC X(2).                            00000310
      *                         ISSUING_NETWORK                        *00000320
           10 CR-ISSUING-NETWORK      PIC X(30).                        00000330
      *                         TARGET_NETWORK                         *00000340
           10 CR-TARGET-NETWORK    PIC X(30).                           00000350
      *                         TARGET_RESOURCE                        *00000360
           10 CR-TARGET-RESOURCE       PIC X(40).                       00000370
      *                         RESOURCE_RESTRICTED_IND                *00000380
           10 CR-RESOURCE-RESTRICTED-IND PIC X(1).                      00000390
               88  CR-RESOURCE-IS-RESTRICTED       VALUE 'Y'.           00000400
      *                         CURRENT_IND                            *00000410
           10 CR-CURRENT-IND       PIC X(1).                            00000420
      *                         EFFECTIVE_DATE                         *00000430
           10 CR-EFFECTIVE-DATE    PIC X(10).                           00000440
      *                         TERM_DATE                              *00000450
           10 CR-TERM-DATE         PIC X(10).                           00000460
      *                         SEQ_NUM                                *00000470
           10 CR-SEQ-NUM           PIC S9(4) USAGE COMP.                00000480
      *                         ADDED_DATE                             *00000490
           10 CR-ADDED-DATE        PIC X(26).                           00000500
      *                         ADDED_LOGON                            *00000510
           10 CR-ADDED-LOGON       PIC X(15).                           00000520
      *                         REVISED_DATE                           *00000530
           10 CR-REVISED-DATE      PIC X(26).                           00000540
      *                         REVISED_LOGON                          *00000550
           10 CR-REVISED-LOGON     PIC X(15).                           00000560
      *                         CHG_REQUEST_ID                         *00000570
           10 CR-CHG-REQUEST-ID    PIC X(10).                           00000580
      *----------------------------------------------------------------*00000590
      *  INDICATOR VARIABLE STRUCTURE                                  *00000600
      *----------------------------------------------------------------*00000610
       01  ICRED-RULES.                                                 00000620
           10 INDSTRUC           PIC S9(4) USAGE COMP OCCURS 13 TIMES.  00000630
       01  FILLER REDEFINES ICRED-RULES.                                00000640
           10 CR-CARRIER-IND              PIC S9(4) USAGE COMP.         00000650
           10 CR-ISSUING-NETWORK-IND         PIC S9(4) USAGE COMP.      00000660
           10 CR-TARGET-NETWORK-IND       PIC S9(4) USAGE COMP.         00000670
           10 CR-TARGET-RESOURCE-IND          PIC S9(4) USAGE COMP.     00000680
           10 CR-RESOURCE-RESTRICTED-IND-IND  PIC S9(4) USAGE COMP.     00000690
           10 CR-CURRENT-IND-IND          PIC S9(4) USAGE COMP.         00000700
           10 CR-EFFECTIVE-DATE-IND       PIC S9(4) USAGE COMP.         00000710
           10 CR-TERM-DATE-IND            PIC S9(4) USAGE COMP.         00000720
           10 CR-SEQ-NUM-IND              PIC S9(4) USAGE COMP.         00000730
           10 CR-ADDED-DATE-IND           PIC S9(4) USAGE COMP.         00000740
           10 CR-ADDED-LOGON-IND          PIC S9(4) USAGE COMP.         00000750
           10 CR-REVISED-DATE-IND         PIC S9(4) USAGE COMP.         00000760
           10 CR-REVISED-LOGON-IND        PIC S9(4) USAGE COMP.         00000770
      *----------------------------------------------------------------*00000780
      *  THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 13     *00000790
      *----------------------------------------------------------------*00000800
