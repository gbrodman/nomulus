      *----------------------------------------------------------------*00000010
      *  COPYBOOK TITLE: CRDVER01                                      *00000020
      *  COPYBOOK TEXT:  ACCESS-CREDENTIAL VERIFICATION RECORD         *00000030
      *                  ONE RECORD PER PRESENTED CREDENTIAL           *00000040
      *----------------------------------------------------------------*00000050
      *  MAINTENANCE HISTORY                                           *00000060
R20442*  09APR99 DLH R20442 INITIAL LAYOUT - REPLACES THE ONLINE       *00000070
R20442*                      CREDENTIAL EDIT WITH BATCH EDIT           *00000080
R20480*  03MAY99 MPK R20480 ADDED CV-SIMULATED-IND PER AUDIT           *00000090
R20480*                      REQUEST - DISTINGUISH TEST CREDENTIALS    *00000100
R20690*  30SEP99 DLH R20690 WIDENED CV-TARGET-RESOURCE TO X(40)        *00000110
Y2K015*  04JAN00 MPK Y2K015 REVIEWED - TIMESTAMPS ALREADY CCYY         *00000120
      *----------------------------------------------------------------*00000130
      *                                                                 00000140
       02  CV-CREDENTIAL-RECORDX.                                       00000150
           05  CV-REQUEST-ID             PIC X(10).                     00000160
           05  CV-REQUEST-TIMESTAMP       PIC X(26).                    00000170
           05  CV-REQUEST-DATE-BRKDN REDEFINES                          00000180
                   CV-REQUEST-TIMESTAMP.                                00000190
               10  CV-REQ-CCYY            PIC 9(4).                     00000200
               10  CV-REQ-MM              PIC 9(2).                     00000210
               10  CV-REQ-DD              PIC 9(2).                     00000220
               10  FILLER                 PIC X(18).                    00000230
           05  CV-TARGET-RESOURCE            PIC X(40).                 00000240
           05  CV-ISSUING-NETWORK           PIC X(30).                  00000250
           05  CV-TARGET-NETWORK         PIC X(30).                     00000260
           05  CV-CREDENTIAL-OWNER          PIC X(20).                  00000270
           05  CV-CREDENTIAL-EXPIRY-TS        PIC X(26).                00000280
           05  CV-CREDENTIAL-TYPE             PIC XX.                   00000290
               88  CV-CRED-PASSWORD                 VALUE 'PW'.         00000300
               88  CV-CRED-PASSTICKET               VALUE 'PT'.         00000310
           05  CV-SIMULATED-IND          PIC X.                         00000320
               88  CV-SIMULATED-CREDENTIAL           VALUE 'S'.         00000330
               88  CV-LIVE-CREDENTIAL                VALUE 'L'.         00000340
           05  CV-CARRIER-CODE           PIC XX.                        00000350
           05  CV-SITE-CODE              PIC XX.                        00000360
           05  CV-EMPLOYEE-NUMBER        PIC S9(5) USAGE COMP-3.        00000370
           05  CV-PROCESS-STATUS         PIC X.                         00000380
               88  CV-NOT-YET-PROCESSED         VALUE ' '.              00000390
               88  CV-PROCESSED                 VALUE 'P'.              00000400
           05  CV-ERROR-CODE             PIC X(5).                      00000410
           05  CV-SOURCE-LOGONID         PIC X(8).                      00000420
           05  FILLER                    PIC X(10).                     00000430
