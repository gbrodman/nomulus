       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    TRNHDRLG.                                         00000020
       AUTHOR.        D. L. HANNON.                                     00000030
       INSTALLATION.  CUSTOMER INFORMATION SYSTEMS.                     00000040
       DATE-WRITTEN.  04/12/1999.                                       00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPANY CONFIDENTIAL.                             00000070
      *----------------------------------------------------------------*00000080
      *  PROGRAM PURPOSE                                               *00000090
      *  PROGRAM TITLE: TRNHDRLG                                       *00000100
      *  PROGRAM TEXT:  BATCH AUDIT LOG OF INBOUND REQUEST             *00000110
      *                 HEADERS CAPTURED BY THE FRONT-END ON-LINE      *00000120
      *                 LOGGING REGION.  READS ONE DETAIL RECORD       *00000130
      *                 PER HEADER, IN HEADER-NAME SEQUENCE            *00000140
      *                 WITHIN REQUEST-ID, AND REPORTS A               *00000150
      *                 CONTROL-BREAK SUBTOTAL BY HEADER NAME          *00000160
      *                 PLUS A GRAND TOTAL AT END OF FILE.             *00000170
      *----------------------------------------------------------------*00000180
      *  MAINTENANCE HISTORY                                           *00000190
R20450*  12APR99 DLH R20450 INITIAL RELEASE                            *00000200
R20601*  10JUL99 MPK R20601 ADDED EDIT FOR BLANK HEADER VALUE          *00000210
R20601*                      ON ROUTING-CLASS HEADERS - WRITE TO       *00000220
R20601*                      EXCEPTION FILE INSTEAD OF REPORT          *00000230
R20733*  19NOV99 DLH R20733 ADDED UPSI-0 TEST SWITCH TO SKIP           *00000240
R20733*                      THE PAGE-EJECT ON THE FIRST HEADER        *00000250
Y2K018*  04JAN00 MPK Y2K018 CENTURY-ROLLOVER REVIEW - ALL DATE         *00000260
Y2K018*                      FIELDS IN HDRAUD01 ARE ALREADY            *00000270
Y2K018*                      4-DIGIT CCYY.  NO CHANGE REQUIRED         *00000280
R22190*  17MAR03 DLH R22190 CORRECTED GRAND-TOTAL ACCUMULATOR          *00000290
R22190*                      TO RESET BETWEEN RUNS (WAS CARRY-         *00000300
R22190*                      ING OVER FROM COMPILE-TIME VALUE)         *00000310
      *----------------------------------------------------------------*00000320
                                                                        00000330
       ENVIRONMENT DIVISION.                                            00000340
       CONFIGURATION SECTION.                                           00000350
       SOURCE-COMPUTER.        IBM-370.                                 00000360
       OBJECT-COMPUTER.        IBM-370.                                 00000370
       SPECIAL-NAMES.                                                   00000380
           C01 IS TOP-OF-FORM                                           00000390
           CLASS HEADER-CHARS IS "A" THRU "Z"                           00000400
           UPSI-0 ON STATUS IS HDR-TEST-MODE                            00000410
                  OFF STATUS IS HDR-PROD-MODE.                          00000420
       INPUT-OUTPUT SECTION.                                            00000430
       FILE-CONTROL.                                                    00000440
           SELECT HDRTRN-FILE ASSIGN TO HDRIN01                         00000450
               ORGANIZATION IS SEQUENTIAL                               00000460
               ACCESS MODE IS SEQUENTIAL                                00000470
               FILE STATUS IS WS-HDRTRN-FS.                             00000480
           SELECT HDRX-FILE ASSIGN TO HDRXCP01                          00000490
               ORGANIZATION IS SEQUENTIAL                               00000500
               ACCESS MODE IS SEQUENTIAL                                00000510
               FILE STATUS IS WS-HDRX-FS.                               00000520
           SELECT AUDRPT-FILE ASSIGN TO AUDPRT01                        00000530
               ORGANIZATION IS SEQUENTIAL                               00000540
               ACCESS MODE IS SEQUENTIAL                                00000550
               FILE STATUS IS WS-AUDRPT-FS.                             00000560
                                                                        00000570
       DATA DIVISION.                                                   00000580
       FILE SECTION.                                                    00000590
      *  INPUT - HEADER TRANSACTION FILE FROM THE ON-LINE              *00000600
      *  LOGGING REGION, PRESORTED BY REQUEST-ID/HEADER-NAME           *00000610
       FD  HDRTRN-FILE                                                  00000620
           LABEL RECORDS ARE STANDARD                                   00000630
           RECORDING MODE IS F                                          00000640
           DATA RECORD IS HA-HEADER-AUDIT-RECORD.                       00000650
       01  HA-HEADER-AUDIT-RECORD.                                      00000660
           COPY HDRAUD01.                                               00000670
                                                                        00000680
      *  OUTPUT - REJECTED HEADER RECORDS, SAME LAYOUT AS INPUT        *00000690
       FD  HDRX-FILE                                                    00000700
           LABEL RECORDS ARE STANDARD                                   00000710
           RECORDING MODE IS F                                          00000720
           DATA RECORD IS HA-HEADER-EXCEPTION-RECORD.                   00000730
       01  HA-HEADER-EXCEPTION-RECORD.                                  00000740
           COPY HDRAUD01.                                               00000750
                                                                        00000760
      *  OUTPUT - PRINTED HEADER AUDIT REPORT                          *00000770
       FD  AUDRPT-FILE                                                  00000780
           LABEL RECORDS ARE OMITTED                                    00000790
           RECORDING MODE IS F.                                         00000800
       01  AUDRPT-LINE                   PIC X(132).                    00000810
                                                                        00000820
       WORKING-STORAGE SECTION.                                         00000830
           COPY AUDCTRS.                                                00000840
      *                                                                 00000850
      *  R20733 TEST SWITCH - SKIP PAGE-EJECT ON FIRST HEADER          *00000852
       77  LV-FIRST-HEADER-SWITCH       PIC X      VALUE 'Y'.           00000854
           88  LV-FIRST-HEADER                     VALUE 'Y'.           00000856
      *                                                                 00000858
       01  WS-FILE-STATUS-AREA.                                         00000860
           05  WS-HDRTRN-FS              PIC XX     VALUE "00".         00000870
               88  WS-HDRTRN-OK                      VALUE '00'.        00000880
               88  WS-HDRTRN-EOF                     VALUE '10'.        00000890
           05  WS-HDRTRN-FS-BRKDN REDEFINES WS-HDRTRN-FS.               00000900
               10  WS-HDRTRN-FS1         PIC X.                         00000910
               10  WS-HDRTRN-FS2         PIC X.                         00000920
           05  WS-HDRX-FS                PIC XX     VALUE "00".         00000930
           05  WS-AUDRPT-FS               PIC XX     VALUE "00".        00000940
           05  FILLER                    PIC X(08).                     00000950
      *                                                                 00000960
       01  WS-BREAK-FIELDS.                                             00000970
           05  WS-PRIOR-HEADER-NAME      PIC X(30)  VALUE SPACES.       00000980
           05  WS-PRIOR-REQUEST-ID       PIC X(10)  VALUE SPACES.       00000990
           05  FILLER                    PIC X(08).                     00001000
      *                                                                 00001010
      *  REPORT LINE WORK AREAS - DETAIL, SUBTOTAL, GRAND TOTAL        *00001020
       01  WS-DETAIL-LINE.                                              00001030
           05  FILLER                    PIC X(03)  VALUE SPACES.       00001040
           05  WD-REQUEST-ID             PIC X(10).                     00001050
           05  FILLER                    PIC X(02)  VALUE SPACES.       00001060
           05  WD-HEADER-NAME            PIC X(30).                     00001070
           05  FILLER                    PIC X(02)  VALUE SPACES.       00001080
           05  WD-HEADER-VALUE            PIC X(60).                    00001090
           05  FILLER                    PIC X(25)  VALUE SPACES.       00001100
      *                                                                 00001110
       01  WS-SUBTOTAL-LINE.                                            00001120
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001130
           05  FILLER                    PIC X(16)  VALUE               00001140
                   'HEADER SUBTOTAL:'.                                  00001150
           05  WS-SUB-HEADER-NAME        PIC X(30).                     00001160
           05  FILLER                    PIC X(04)  VALUE SPACES.       00001170
           05  WS-SUB-COUNT              PIC ZZZ,ZZ9.                   00001180
           05  FILLER                    PIC X(70)  VALUE SPACES.       00001190
      *                                                                 00001200
       01  WS-GRAND-TOTAL-LINE.                                         00001210
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001220
           05  FILLER                    PIC X(20)  VALUE               00001230
                   'TOTAL HEADERS READ :'.                              00001240
           05  WS-GT-READ                PIC ZZZ,ZZ9.                   00001250
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001260
           05  FILLER                    PIC X(20)  VALUE               00001270
                   'TOTAL REJECTED     :'.                              00001280
           05  WS-GT-REJECTED            PIC ZZZ,ZZ9.                   00001290
           05  FILLER                    PIC X(52)  VALUE SPACES.       00001300
                                                                        00001310
       PROCEDURE DIVISION.                                              00001320
       P000000-MAINLINE SECTION.                                        00001330
      *                                                                 00001340
           PERFORM P010000-INITIALIZE.                                  00001350
           PERFORM P020000-PROCESS-HEADER                               00001360
               UNTIL WC-EOF.                                            00001370
           PERFORM P090000-TERMINATE.                                   00001380
           STOP RUN.                                                    00001390
                                                                        00001400
       P000000-EXIT.                                                    00001410
           EXIT.                                                        00001420
      *  INITIALIZE                                                    *00001430
       P010000-INITIALIZE SECTION.                                      00001440
      *                                                                 00001450
           OPEN INPUT  HDRTRN-FILE.                                     00001460
           OPEN OUTPUT HDRX-FILE.                                       00001470
           OPEN OUTPUT AUDRPT-FILE.                                     00001480
           MOVE ZERO TO WC-RECORDS-READ.                                00001490
           MOVE ZERO TO WC-RECORDS-REJECTED.                            00001500
           MOVE ZERO TO WC-HEADER-COUNT.                                00001510
           MOVE SPACES TO WS-PRIOR-HEADER-NAME.                         00001520
           MOVE SPACES TO WS-PRIOR-REQUEST-ID.                          00001530
           PERFORM P011000-READ-HEADER.                                 00001540
           IF NOT WC-EOF                                                00001550
               MOVE HA-HEADER-NAME OF HA-HEADER-AUDIT-RECORD            00001560
                   TO WS-PRIOR-HEADER-NAME                              00001570
           END-IF.                                                      00001580
                                                                        00001590
       P010000-EXIT.                                                    00001600
           EXIT.                                                        00001610
      *  READ NEXT HEADER RECORD                                       *00001620
       P011000-READ-HEADER SECTION.                                     00001630
      *                                                                 00001640
           READ HDRTRN-FILE                                             00001650
               AT END                                                   00001660
                   MOVE 'Y' TO WC-EOF-SWITCH                            00001670
               NOT AT END                                               00001680
                   ADD +1 TO WC-RECORDS-READ                            00001690
           END-READ.                                                    00001700
                                                                        00001710
       P011000-EXIT.                                                    00001720
           EXIT.                                                        00001730
      *  PROCESS ONE HEADER - EDIT, BREAK CHECK, REPORT, READ NEXT     *00001740
       P020000-PROCESS-HEADER SECTION.                                  00001750
      *                                                                 00001760
           IF HA-HEADER-NAME OF HA-HEADER-AUDIT-RECORD NOT =            00001770
                   WS-PRIOR-HEADER-NAME                                 00001780
               PERFORM P050000-HEADER-BREAK                             00001790
           END-IF.                                                      00001800
           PERFORM P030000-EDIT-HEADER.                                 00001810
           IF HA-PROCESSED                                              00001820
               PERFORM P040000-PRINT-DETAIL                             00001830
               ADD +1 TO WC-HEADER-COUNT                                00001840
           ELSE                                                         00001850
               PERFORM P045000-WRITE-EXCEPTION                          00001860
           END-IF.                                                      00001870
           PERFORM P011000-READ-HEADER.                                 00001880
                                                                        00001890
       P020000-EXIT.                                                    00001900
           EXIT.                                                        00001910
      *  EDIT - A ROUTING-CLASS HEADER MUST CARRY A NON-BLANK VALUE    *00001920
       P030000-EDIT-HEADER SECTION.                                     00001930
      *                                                                 00001940
           MOVE 'P' TO HA-PROCESS-STATUS OF HA-HEADER-AUDIT-RECORD.     00001950
           IF HA-CLASS-ROUTING OF HA-HEADER-AUDIT-RECORD                00001960
               IF HA-HEADER-VALUE OF HA-HEADER-AUDIT-RECORD =           00001970
                       SPACES                                           00001980
                   MOVE SPACE TO                                        00001990
                       HA-PROCESS-STATUS OF HA-HEADER-AUDIT-RECORD      00002000
               END-IF                                                   00002010
           END-IF.                                                      00002020
                                                                        00002030
       P030000-EXIT.                                                    00002040
           EXIT.                                                        00002050
      *  PRINT ONE DETAIL LINE                                         *00002060
       P040000-PRINT-DETAIL SECTION.                                    00002070
      *                                                                 00002080
           MOVE SPACES TO WS-DETAIL-LINE.                               00002090
           MOVE HA-REQUEST-ID OF HA-HEADER-AUDIT-RECORD                 00002100
               TO WD-REQUEST-ID.                                        00002110
           MOVE HA-HEADER-NAME OF HA-HEADER-AUDIT-RECORD                00002120
               TO WD-HEADER-NAME.                                       00002130
           MOVE HA-HEADER-VALUE OF HA-HEADER-AUDIT-RECORD               00002140
               TO WD-HEADER-VALUE.                                      00002150
           IF LV-FIRST-HEADER AND HDR-PROD-MODE                         00002160
               WRITE AUDRPT-LINE FROM WS-DETAIL-LINE                    00002162
                   AFTER ADVANCING C01                                  00002164
           ELSE                                                         00002166
               WRITE AUDRPT-LINE FROM WS-DETAIL-LINE                    00002168
                   AFTER ADVANCING 1 LINE                               00002170
           END-IF.                                                      00002172
           MOVE 'N' TO LV-FIRST-HEADER-SWITCH.                          00002174
                                                                        00002180
       P040000-EXIT.                                                    00002190
           EXIT.                                                        00002200
      *  WRITE A REJECTED HEADER RECORD TO THE EXCEPTION FILE          *00002210
       P045000-WRITE-EXCEPTION SECTION.                                 00002220
      *                                                                 00002230
           MOVE HA-HEADER-AUDIT-RECORD TO HA-HEADER-EXCEPTION-RECORD.   00002240
           WRITE HA-HEADER-EXCEPTION-RECORD.                            00002250
           ADD +1 TO WC-RECORDS-REJECTED.                               00002260
                                                                        00002270
       P045000-EXIT.                                                    00002280
           EXIT.                                                        00002290
      *  HEADER-NAME CONTROL BREAK - PRINT SUBTOTAL, RESET COUNT       *00002300
       P050000-HEADER-BREAK SECTION.                                    00002310
      *                                                                 00002320
           IF WC-HEADER-COUNT > ZERO                                    00002330
               MOVE SPACES TO WS-SUBTOTAL-LINE                          00002340
               MOVE WS-PRIOR-HEADER-NAME TO WS-SUB-HEADER-NAME          00002350
               MOVE WC-HEADER-COUNT TO WS-SUB-COUNT                     00002360
               WRITE AUDRPT-LINE FROM WS-SUBTOTAL-LINE                  00002370
                   AFTER ADVANCING 2 LINES                              00002380
               ADD +1 TO WC-BREAK-COUNT                                 00002390
           END-IF.                                                      00002400
           MOVE ZERO TO WC-HEADER-COUNT.                                00002410
           MOVE HA-HEADER-NAME OF HA-HEADER-AUDIT-RECORD                00002420
               TO WS-PRIOR-HEADER-NAME.                                 00002430
                                                                        00002440
       P050000-EXIT.                                                    00002450
           EXIT.                                                        00002460
      *  TERMINATE - FINAL BREAK, GRAND TOTAL, CLOSE FILES             *00002470
       P090000-TERMINATE SECTION.                                       00002480
      *                                                                 00002490
           PERFORM P050000-HEADER-BREAK.                                00002500
           MOVE SPACES TO WS-GRAND-TOTAL-LINE.                          00002510
           MOVE WC-RECORDS-READ TO WS-GT-READ.                          00002520
           MOVE WC-RECORDS-REJECTED TO WS-GT-REJECTED.                  00002530
           WRITE AUDRPT-LINE FROM WS-GRAND-TOTAL-LINE                   00002540
               AFTER ADVANCING C01.                                     00002550
           CLOSE HDRTRN-FILE.                                           00002560
           CLOSE HDRX-FILE.                                             00002570
           CLOSE AUDRPT-FILE.                                           00002580
                                                                        00002590
       P090000-EXIT.                                                    00002600
           EXIT.                                                        00002610
