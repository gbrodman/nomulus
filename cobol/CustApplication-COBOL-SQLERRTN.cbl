       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    SQLERRTN.                                         00000020
       AUTHOR.        R. T. OKONKWO.                                    00000030
       INSTALLATION.  CUSTOMER INFORMATION SYSTEMS.                     00000040
       DATE-WRITTEN.  05/14/1991.                                       00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPANY CONFIDENTIAL.                             00000070
      *----------------------------------------------------------------*00000080
      *  PROGRAM PURPOSE                                               *00000090
      *  PROGRAM TITLE: SQLERRTN                                       *00000100
      *  PROGRAM TEXT:  COMMON SQL-ERROR SUBROUTINE.  FORMATS          *00000110
      *                 THE SQLCA PASSED BY THE CALLING BATCH          *00000120
      *                 PROGRAM THROUGH DSNTIAR AND WRITES THE         *00000130
      *                 RESULTING ERROR TEXT TO SQLERR-FILE.           *00000140
      *                 CALLED BY CREDCHK WHEN A CRED_RULES            *00000150
      *                 LOOKUP RETURNS OTHER THAN SQLCODE ZERO         *00000160
      *                 OR +100.                                       *00000170
      *----------------------------------------------------------------*00000180
      *  MAINTENANCE HISTORY                                           *00000190
C10042*  14MAY91 RTO        INITIAL RELEASE - CICS WRITEQ TD           *00000200
C10042*                      VERSION FOR THE ONLINE REGION             *00000210
R13360*  02MAR94 RTO R13360 ADDED OPRI/SM-TERMINAL BYPASS              *00000220
R13360*                      FOR TALX TERMINALS                        *00000230
R14802*  21SEP95 WFB R14802 ADDED TWA RELAY FOR H500 AUTO-             *00000240
R14802*                      ISSUE TRANSACTIONS                        *00000250
Y2K019*  04JAN99 MPK Y2K019 CENTURY-ROLLOVER REVIEW - NO DATE          *00000260
Y2K019*                      FIELDS IN THIS PROGRAM - NO CHANGE        *00000270
R21887*  19AUG02 MPK R21887 REWRITTEN AS A STANDALONE BATCH            *00000280
R21887*                      SUBROUTINE FOR THE CREDCHK SUITE -        *00000290
R21887*                      REMOVED ALL EXEC CICS LOGIC, THE          *00000300
R21887*                      TWA RELAY AND THE OPRI/SM BYPASS,         *00000310
R21887*                      NONE OF WHICH APPLY OUTSIDE CICS.         *00000320
R21887*                      SQLCA NOW ARRIVES VIA LINKAGE AND         *00000330
R21887*                      THE FORMATTED TEXT GOES TO A              *00000340
R21887*                      SEQUENTIAL ERROR-LOG FILE INSTEAD         *00000350
R21887*                      OF THE CSML TRANSIENT DATA QUEUE.         *00000360
R21920*  10OCT02 DLH R21920 ADDED RETURN-CODE 16 WHEN THE              *00000370
R21920*                      ERROR-LOG FILE FAILS TO OPEN              *00000380
      *----------------------------------------------------------------*00000390
                                                                        00000400
       ENVIRONMENT DIVISION.                                            00000410
       CONFIGURATION SECTION.                                           00000420
       SOURCE-COMPUTER.        IBM-370.                                 00000430
       OBJECT-COMPUTER.        IBM-370.                                 00000440
       SPECIAL-NAMES.                                                   00000450
           C01 IS TOP-OF-FORM                                           00000460
           UPSI-0 ON STATUS IS SE-TEST-MODE                             00000470
                  OFF STATUS IS SE-PROD-MODE.                           00000480
       INPUT-OUTPUT SECTION.                                            00000490
       FILE-CONTROL.                                                    00000500
           SELECT SQLERR-FILE ASSIGN TO SQLERLOG                        00000510
               ORGANIZATION IS SEQUENTIAL                               00000520
               ACCESS MODE IS SEQUENTIAL                                00000530
               FILE STATUS IS WS-SQLERR-FS.                             00000540
                                                                        00000550
       DATA DIVISION.                                                   00000560
       FILE SECTION.                                                    00000570
      *  OUTPUT - FORMATTED SQL ERROR TEXT, APPENDED ACROSS RUNS       *00000580
       FD  SQLERR-FILE                                                  00000590
           LABEL RECORDS ARE OMITTED                                    00000600
           RECORDING MODE IS F.                                         00000610
       01  SQLERR-LINE                       PIC X(78).                 00000620
                                                                        00000630
       WORKING-STORAGE SECTION.                                         00000640
       01  WS-FILE-STATUS-AREA.                                         00000650
           05  WS-SQLERR-FS              PIC XX     VALUE "00".         00000660
               88  WS-SQLERR-OK                      VALUE '00'.        00000670
           05  WS-SQLERR-FS-BRKDN REDEFINES WS-SQLERR-FS.               00000680
               10  WS-SQLERR-FS1         PIC X.                         00000690
               10  WS-SQLERR-FS2         PIC X.                         00000700
           05  WS-FILE-OPEN-SWITCH       PIC X      VALUE "N".          00000710
               88  WS-FILE-ALREADY-OPEN             VALUE 'Y'.          00000720
           05  FILLER                    PIC X(08).                     00000730
      *                                                                 00000740
      *  SCRATCH COUNTERS FOR THE DSNTIAR CALL                         *00000745
       77  LV-ERR-LEN                    PIC 9(8) COMP VALUE 78.        00000750
       77  LV-CALL-COUNT                 PIC S9(7) COMP VALUE +0.       00000755
      *                                                                 00000758
      *  WORK AREAS FOR THE DSNTIAR CALL                               *00000759
       01  WS-DSNTIAR-AREAS.                                            00000760
           05  HOLD-ERR-MESS.                                           00000790
               10  ERR-AREA-LEN          PIC 9(4) COMP VALUE 624.       00000800
               10  ERR-MESS-1            PIC X(78) VALUE SPACE.         00000810
               10  ERR-MESS-2            PIC X(78) VALUE SPACE.         00000820
               10  ERR-MESS-3            PIC X(78) VALUE SPACE.         00000830
               10  ERR-MESS-4            PIC X(78) VALUE SPACE.         00000840
               10  ERR-MESS-5            PIC X(78) VALUE SPACE.         00000850
               10  ERR-MESS-6            PIC X(78) VALUE SPACE.         00000860
               10  ERR-MESS-7            PIC X(78) VALUE SPACE.         00000870
               10  ERR-MESS-8            PIC X(78) VALUE SPACE.         00000880
           05  WS-ERR-LINE-TAB REDEFINES HOLD-ERR-MESS.                 00000890
               10  FILLER                PIC X(4).                      00000900
               10  WS-ERR-LINE OCCURS 8 TIMES                           00000910
                       INDEXED BY WS-ERR-IDX  PIC X(78).                00000920
           05  WS-ERR-AREA-LEN-BRKDN REDEFINES ERR-AREA-LEN.            00000930
               10  WS-ERR-AREA-LEN-HI    PIC X.                         00000940
               10  WS-ERR-AREA-LEN-LO    PIC X.                         00000950
           05  FILLER                    PIC X(08).                     00000952
                                                                        00000960
       LINKAGE SECTION.                                                 00000970
       01  LK-SQLCA.                                                    00000980
           EXEC SQL INCLUDE SQLCA END-EXEC.                             00000990
                                                                        00001000
       PROCEDURE DIVISION USING LK-SQLCA.                               00001010
       0000-MAINLINE SECTION.                                           00001020
      *                                                                 00001030
           ADD +1 TO LV-CALL-COUNT.                                     00001040
           IF NOT WS-FILE-ALREADY-OPEN                                  00001050
               OPEN EXTEND SQLERR-FILE                                  00001060
               IF WS-SQLERR-FS = "35"                                   00001070
                   OPEN OUTPUT SQLERR-FILE                              00001080
               END-IF                                                   00001090
               IF NOT WS-SQLERR-OK                                      00001100
                   MOVE 16 TO RETURN-CODE                               00001110
                   GOBACK                                               00001120
               END-IF                                                   00001130
               MOVE 'Y' TO WS-FILE-OPEN-SWITCH                          00001140
           END-IF.                                                      00001150
           CALL "DSNTIAR" USING LK-SQLCA HOLD-ERR-MESS LV-ERR-LEN.      00001160
           PERFORM 1000-WRITE-ERROR-LINES                               00001170
               VARYING WS-ERR-IDX FROM 1 BY 1                           00001180
               UNTIL WS-ERR-IDX > 8.                                    00001190
           MOVE 0 TO RETURN-CODE.                                       00001200
           GOBACK.                                                      00001210
                                                                        00001220
       0000-EXIT.                                                       00001230
           EXIT.                                                        00001240
      *  WRITE ONE LINE OF THE FORMATTED SQLCA TEXT IF NOT BLANK       *00001250
       1000-WRITE-ERROR-LINES SECTION.                                  00001260
      *                                                                 00001270
           IF WS-ERR-LINE (WS-ERR-IDX) NOT = SPACES                     00001280
               WRITE SQLERR-LINE FROM WS-ERR-LINE (WS-ERR-IDX)          00001290
           END-IF.                                                      00001300
                                                                        00001310
       1000-EXIT.                                                       00001320
           EXIT.                                                        00001330
