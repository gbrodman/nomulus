       IDENTIFICATION DIVISION.                                         00000010
       PROGRAM-ID.    CREDCHK.                                          00000020
       AUTHOR.        D. L. HANNON.                                     00000030
       INSTALLATION.  CUSTOMER INFORMATION SYSTEMS.                     00000040
       DATE-WRITTEN.  04/09/1999.                                       00000050
       DATE-COMPILED.                                                   00000060
       SECURITY.      COMPANY CONFIDENTIAL.                             00000070
      *----------------------------------------------------------------*00000080
      *  PROGRAM PURPOSE                                               *00000090
      *  PROGRAM TITLE: CREDCHK                                        *00000100
      *  PROGRAM TEXT:  BATCH VERIFICATION OF ACCESS CREDENTIALS       *00000110
      *                 PRESENTED BY THE FRONT-END ON-LINE REGION.     *00000120
      *                 EACH INPUT RECORD DESCRIBES ONE CREDENTIAL     *00000130
      *                 PRESENTATION, LIVE OR SIMULATED, AND IS        *00000140
      *                 CHECKED AGAINST TABLE CRED_RULES FOR A         *00000150
      *                 MATCHING ISSUING-NETWORK, TARGET-NETWORK       *00000160
      *                 AND RESOURCE, AND FOR EXPIRATION.  ACCEPTED    *00000170
      *                 RECORDS GO TO CRDACC-FILE, ALL RECORDS         *00000180
      *                 ARE SUMMARIZED ON CRDRPT-FILE BY RETURN        *00000190
      *                 CODE WITH A GRAND TOTAL AT END OF FILE.        *00000200
      *----------------------------------------------------------------*00000210
      *  MAINTENANCE HISTORY                                           *00000220
R20442*  09APR99 DLH R20442 INITIAL RELEASE - REPLACES                 *00000230
R20442*                      THE ON-LINE CREDENTIAL EDIT WITH A BATCH  *00000240
R20442*                      LOOKUP AGAINST TABLE CRED_RULES           *00000250
R20480*  03MAY99 MPK R20480 ADDED CV-SIMULATED-IND EDIT - TEST         *00000260
R20480*                      CREDENTIALS ROUTE TO RETURN CODE F        *00000270
R20559*  17JUN99 MPK R20559 ADDED TABLE LOOKUP AGAINST CRED_           *00000280
R20559*                      RULES VIA COPY CREDRULE                   *00000290
R20690*  30SEP99 DLH R20690 ADDED RESOURCE-RESTRICTED EDIT - A         *00000300
R20690*                      RESTRICTED RULE ONLY MATCHES ITS          *00000310
R20690*                      OWN TARGET RESOURCE, NOT ANY RESOURCE     *00000320
Y2K015*  04JAN00 MPK Y2K015 CENTURY-ROLLOVER REVIEW - CV-REQ-          *00000330
Y2K015*                      CCYY ALREADY 4-DIGIT, NO CHANGE           *00000340
R21004*  11FEB00 DLH R21004 CORRECTED EXPIRED-CREDENTIAL TEST - WAS    *00000350
R21004*                      COMPARING TIMESTAMP AS NUMERIC,           *00000360
R21004*                      NOW COMPARES AS ALPHANUMERIC CCYY-        *00000370
R21004*                      MM-DD FORM PER DBA STANDARD               *00000380
R21887*  19AUG02 MPK R21887 ADDED CALL TO SQLERRTN ON ANY SQL          *00000390
R21887*                      ERROR OTHER THAN NOT FOUND (+100)         *00000400
      *----------------------------------------------------------------*00000410
                                                                        00000420
       ENVIRONMENT DIVISION.                                            00000430
       CONFIGURATION SECTION.                                           00000440
       SOURCE-COMPUTER.        IBM-370.                                 00000450
       OBJECT-COMPUTER.        IBM-370.                                 00000460
       SPECIAL-NAMES.                                                   00000470
           C01 IS TOP-OF-FORM                                           00000480
           CLASS CRED-CHARS IS "A" THRU "Z" "0" THRU "9"                00000490
           UPSI-0 ON STATUS IS CV-TEST-MODE                             00000500
                  OFF STATUS IS CV-PROD-MODE.                           00000510
       INPUT-OUTPUT SECTION.                                            00000520
       FILE-CONTROL.                                                    00000530
           SELECT CRDVER-FILE ASSIGN TO CRDIN01                         00000540
               ORGANIZATION IS SEQUENTIAL                               00000550
               ACCESS MODE IS SEQUENTIAL                                00000560
               FILE STATUS IS WS-CRDVER-FS.                             00000570
           SELECT CRDACC-FILE ASSIGN TO CRDOUT01                        00000580
               ORGANIZATION IS SEQUENTIAL                               00000590
               ACCESS MODE IS SEQUENTIAL                                00000600
               FILE STATUS IS WS-CRDACC-FS.                             00000610
           SELECT CRDRPT-FILE ASSIGN TO CRDPRT01                        00000620
               ORGANIZATION IS SEQUENTIAL                               00000630
               ACCESS MODE IS SEQUENTIAL                                00000640
               FILE STATUS IS WS-CRDRPT-FS.                             00000650
                                                                        00000660
       DATA DIVISION.                                                   00000670
       FILE SECTION.                                                    00000680
      *  INPUT - ONE CREDENTIAL-PRESENTATION RECORD PER CREDENTIAL     *00000690
       FD  CRDVER-FILE                                                  00000700
           LABEL RECORDS ARE STANDARD                                   00000710
           RECORDING MODE IS F                                          00000720
           DATA RECORD IS CV-CREDENTIAL-RECORD.                         00000730
       01  CV-CREDENTIAL-RECORD.                                        00000740
           COPY CRDVER01.                                               00000750
                                                                        00000760
      *  OUTPUT - ACCEPTED CREDENTIAL RECORDS, SAME LAYOUT             *00000770
       FD  CRDACC-FILE                                                  00000780
           LABEL RECORDS ARE STANDARD                                   00000790
           RECORDING MODE IS F                                          00000800
           DATA RECORD IS CV-ACCEPTED-RECORD.                           00000810
       01  CV-ACCEPTED-RECORD.                                          00000820
           COPY CRDVER01.                                               00000830
                                                                        00000840
      *  OUTPUT - PRINTED CREDENTIAL VERIFICATION REPORT               *00000850
       FD  CRDRPT-FILE                                                  00000860
           LABEL RECORDS ARE OMITTED                                    00000870
           RECORDING MODE IS F.                                         00000880
       01  CRDRPT-LINE                   PIC X(132).                    00000890
                                                                        00000900
       WORKING-STORAGE SECTION.                                         00000910
           COPY AUDCTRS.                                                00000920
      *                                                                 00000930
           EXEC SQL INCLUDE SQLCA END-EXEC.                             00000940
      *                                                                 00000950
           COPY CREDRULE.                                               00000960
      *                                                                 00000970
       01  WS-FILE-STATUS-AREA.                                         00000980
           05  WS-CRDVER-FS              PIC XX     VALUE "00".         00000990
               88  WS-CRDVER-OK                      VALUE '00'.        00001000
               88  WS-CRDVER-EOF                     VALUE '10'.        00001010
           05  WS-CRDVER-FS-BRKDN REDEFINES WS-CRDVER-FS.               00001020
               10  WS-CRDVER-FS1         PIC X.                         00001030
               10  WS-CRDVER-FS2         PIC X.                         00001040
           05  WS-CRDACC-FS              PIC XX     VALUE "00".         00001050
           05  WS-CRDRPT-FS              PIC XX     VALUE "00".         00001060
           05  FILLER                    PIC X(08).                     00001070
      *                                                                 00001080
      *  RETURN-CODE BREAK ACCUMULATORS - ONE PER A-F RETURN CODE      *00001090
       01  WS-RC-BREAK-TABLE.                                           00001100
           05  WS-RC-COUNT-TAB OCCURS 6 TIMES                           00001110
                   INDEXED BY WS-RC-IDX     PIC S9(7) COMP.             00001120
           05  FILLER                    PIC X(08).                     00001130
      *                                                                 00001135
       77  LV-PRIOR-RC-IDX                PIC S9(4) COMP VALUE +0.      00001140
      *                                                                 00001150
      *  REPORT LINE WORK AREAS - DETAIL AND GRAND TOTAL               *00001160
       01  WS-DETAIL-LINE.                                              00001170
           05  FILLER                    PIC X(03)  VALUE SPACES.       00001180
           05  WD-REQUEST-ID             PIC X(10).                     00001190
           05  FILLER                    PIC X(02)  VALUE SPACES.       00001200
           05  WD-CARRIER-CODE           PIC XX.                        00001210
           05  FILLER                    PIC X(02)  VALUE SPACES.       00001220
           05  WD-TARGET-RESOURCE            PIC X(40).                 00001230
           05  FILLER                    PIC X(02)  VALUE SPACES.       00001240
           05  WD-RETURN-CODE            PIC X.                         00001250
           05  FILLER                    PIC X(59)  VALUE SPACES.       00001260
      *                                                                 00001270
       01  WS-RC-SUBTOTAL-LINE.                                         00001280
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001290
           05  FILLER                    PIC X(19)  VALUE               00001300
                   'RETURN CODE TOTAL -'.                               00001310
           05  WS-RC-SUB-CODE            PIC X.                         00001320
           05  FILLER                    PIC X(04)  VALUE SPACES.       00001330
           05  WS-RC-SUB-COUNT           PIC ZZZ,ZZ9.                   00001340
           05  FILLER                    PIC X(78)  VALUE SPACES.       00001350
      *                                                                 00001360
       01  WS-GRAND-TOTAL-LINE.                                         00001370
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001380
           05  FILLER                    PIC X(20)  VALUE               00001390
                   'TOTAL CREDENTIALS  :'.                              00001400
           05  WS-GT-READ                PIC ZZZ,ZZ9.                   00001410
           05  FILLER                    PIC X(05)  VALUE SPACES.       00001420
           05  FILLER                    PIC X(20)  VALUE               00001430
                   'TOTAL ACCEPTED      :'.                             00001440
           05  WS-GT-ACCEPTED            PIC ZZZ,ZZ9.                   00001450
           05  FILLER                    PIC X(52)  VALUE SPACES.       00001460
                                                                        00001470
       PROCEDURE DIVISION.                                              00001480
       P000000-MAINLINE SECTION.                                        00001490
      *                                                                 00001500
           PERFORM P010000-INITIALIZE.                                  00001510
           PERFORM P020000-EDIT-CREDENTIALS                             00001520
               UNTIL WC-EOF.                                            00001530
           PERFORM P090000-TERMINATE.                                   00001540
           STOP RUN.                                                    00001550
                                                                        00001560
       P000000-EXIT.                                                    00001570
           EXIT.                                                        00001580
      *  INITIALIZE                                                    *00001590
       P010000-INITIALIZE SECTION.                                      00001600
      *                                                                 00001610
           OPEN INPUT  CRDVER-FILE.                                     00001620
           OPEN OUTPUT CRDACC-FILE.                                     00001630
           OPEN OUTPUT CRDRPT-FILE.                                     00001640
           MOVE ZERO TO WC-RECORDS-READ.                                00001650
           MOVE ZERO TO WC-RECORDS-ACCEPTED.                            00001660
           PERFORM P012000-ZERO-RC-COUNTS                               00001670
               VARYING WS-RC-IDX FROM 1 BY 1                            00001680
               UNTIL WS-RC-IDX > 6.                                     00001690
           PERFORM P011000-READ-CREDENTIAL.                             00001700
                                                                        00001710
       P010000-EXIT.                                                    00001720
           EXIT.                                                        00001730
      *  READ NEXT CREDENTIAL RECORD                                   *00001740
       P011000-READ-CREDENTIAL SECTION.                                 00001750
      *                                                                 00001760
           READ CRDVER-FILE                                             00001770
               AT END                                                   00001780
                   MOVE 'Y' TO WC-EOF-SWITCH                            00001790
               NOT AT END                                               00001800
                   ADD +1 TO WC-RECORDS-READ                            00001810
           END-READ.                                                    00001820
                                                                        00001830
       P011000-EXIT.                                                    00001840
           EXIT.                                                        00001850
      *  ZERO ONE RETURN-CODE BREAK COUNTER                            *00001860
       P012000-ZERO-RC-COUNTS SECTION.                                  00001870
      *                                                                 00001880
           MOVE ZERO TO WS-RC-COUNT-TAB (WS-RC-IDX).                    00001890
                                                                        00001900
       P012000-EXIT.                                                    00001910
           EXIT.                                                        00001920
      *  EDIT ONE CREDENTIAL - VALIDATE, WRITE, PRINT, READ NEXT       *00001930
       P020000-EDIT-CREDENTIALS SECTION.                                00001940
      *                                                                 00001950
           MOVE 'A' TO WC-RETURN-CODE.                                  00001960
           IF CV-SIMULATED-CREDENTIAL OF CV-CREDENTIAL-RECORD AND       00001970
                   CV-PROD-MODE                                         00001980
               MOVE 'F' TO WC-RETURN-CODE                               00001990
           ELSE                                                         00002000
               PERFORM P200000-VALIDATE-CRED                            00002010
           END-IF.                                                      00002020
           PERFORM P210000-UPDATE-RC-COUNTS.                            00002030
           IF WC-RC-ACCEPT                                              00002040
               MOVE CV-CREDENTIAL-RECORD TO CV-ACCEPTED-RECORD          00002050
               MOVE 'P' TO CV-PROCESS-STATUS OF CV-ACCEPTED-RECORD      00002060
               WRITE CV-ACCEPTED-RECORD                                 00002070
               ADD +1 TO WC-RECORDS-ACCEPTED                            00002080
           END-IF.                                                      00002090
           PERFORM P300000-WRITE-RESULT.                                00002100
           PERFORM P011000-READ-CREDENTIAL.                             00002110
                                                                        00002120
       P020000-EXIT.                                                    00002130
           EXIT.                                                        00002140
      *  VALIDATE CREDENTIAL AGAINST CRED_RULES - ISSUING              *00002150
      *  NETWORK, TARGET NETWORK, RESOURCE AND EXPIRY.                 *00002160
      *  A RESTRICTED RULE ONLY MATCHES ITS OWN TARGET                 *00002170
      *  RESOURCE - AN UNRESTRICTED RULE MATCHES ANY RESOURCE.         *00002180
       P200000-VALIDATE-CRED SECTION.                                   00002190
      *                                                                 00002200
           EXEC SQL                                                     00002210
               SELECT ISSUING_NETWORK,   TARGET_NETWORK,                00002220
                      TARGET_RESOURCE,    RESOURCE_RESTRICTED_IND       00002230
                 INTO :CR-ISSUING-NETWORK, :CR-TARGET-NETWORK,          00002240
                      :CR-TARGET-RESOURCE, :CR-RESOURCE-RESTRICTED-IND  00002250
                 FROM CRED_RULES                                        00002260
                WHERE CARRIER     = :CV-CARRIER-CODE                    00002270
                  AND ISSUING_NETWORK   = :CV-ISSUING-NETWORK           00002280
                  AND TARGET_NETWORK = :CV-TARGET-NETWORK               00002290
                  AND CURRENT_IND    = "Y"                              00002300
           END-EXEC.                                                    00002310
           EVALUATE TRUE                                                00002320
               WHEN SQLCODE = ZERO                                      00002330
                   CONTINUE                                             00002340
               WHEN SQLCODE = +100                                      00002350
                   MOVE 'B' TO WC-RETURN-CODE                           00002360
                   GO TO P200000-EXIT                                   00002370
               WHEN OTHER                                               00002380
                   CALL 'SQLERRTN' USING SQLCA                          00002390
                   MOVE 'F' TO WC-RETURN-CODE                           00002400
                   GO TO P200000-EXIT                                   00002410
           END-EVALUATE.                                                00002420
           IF CR-RESOURCE-IS-RESTRICTED AND                             00002430
                   CR-TARGET-RESOURCE NOT =                             00002440
                       CV-TARGET-RESOURCE OF CV-CREDENTIAL-RECORD       00002450
               MOVE 'D' TO WC-RETURN-CODE                               00002460
               GO TO P200000-EXIT                                       00002470
           END-IF.                                                      00002480
           IF CV-CREDENTIAL-EXPIRY-TS OF CV-CREDENTIAL-RECORD <         00002490
                   CV-REQUEST-TIMESTAMP OF CV-CREDENTIAL-RECORD         00002500
               MOVE 'E' TO WC-RETURN-CODE                               00002510
               GO TO P200000-EXIT                                       00002520
           END-IF.                                                      00002530
           MOVE 'A' TO WC-RETURN-CODE.                                  00002540
                                                                        00002550
       P200000-EXIT.                                                    00002560
           EXIT.                                                        00002570
      *  ROLL THE RETURN CODE JUST SET INTO ITS BREAK COUNTER          *00002580
       P210000-UPDATE-RC-COUNTS SECTION.                                00002590
      *                                                                 00002600
           EVALUATE WC-RETURN-CODE                                      00002610
               WHEN 'A'  SET WS-RC-IDX TO 1                             00002620
               WHEN 'B'  SET WS-RC-IDX TO 2                             00002630
               WHEN 'C'  SET WS-RC-IDX TO 3                             00002640
               WHEN 'D'  SET WS-RC-IDX TO 4                             00002650
               WHEN 'E'  SET WS-RC-IDX TO 5                             00002660
               WHEN OTHER  SET WS-RC-IDX TO 6                           00002670
           END-EVALUATE.                                                00002680
           ADD +1 TO WS-RC-COUNT-TAB (WS-RC-IDX).                       00002690
                                                                        00002700
       P210000-EXIT.                                                    00002710
           EXIT.                                                        00002720
      *  PRINT ONE DETAIL LINE                                         *00002730
       P300000-WRITE-RESULT SECTION.                                    00002740
      *                                                                 00002750
           MOVE SPACES TO WS-DETAIL-LINE.                               00002760
           MOVE CV-REQUEST-ID OF CV-CREDENTIAL-RECORD                   00002770
               TO WD-REQUEST-ID.                                        00002780
           MOVE CV-CARRIER-CODE OF CV-CREDENTIAL-RECORD                 00002790
               TO WD-CARRIER-CODE.                                      00002800
           MOVE CV-TARGET-RESOURCE OF CV-CREDENTIAL-RECORD              00002810
               TO WD-TARGET-RESOURCE.                                   00002820
           MOVE WC-RETURN-CODE TO WD-RETURN-CODE.                       00002830
           WRITE CRDRPT-LINE FROM WS-DETAIL-LINE                        00002840
               AFTER ADVANCING 1 LINE.                                  00002850
                                                                        00002860
       P300000-EXIT.                                                    00002870
           EXIT.                                                        00002880
      *  TERMINATE - PRINT RETURN-CODE SUBTOTALS AND GRAND TOTAL       *00002890
       P090000-TERMINATE SECTION.                                       00002900
      *                                                                 00002910
           MOVE 1 TO WS-RC-IDX.                                         00002920
           PERFORM P091000-PRINT-RC-SUBTOTAL                            00002930
               VARYING WS-RC-IDX FROM 1 BY 1                            00002940
               UNTIL WS-RC-IDX > 6.                                     00002950
           MOVE SPACES TO WS-GRAND-TOTAL-LINE.                          00002960
           MOVE WC-RECORDS-READ TO WS-GT-READ.                          00002970
           MOVE WC-RECORDS-ACCEPTED TO WS-GT-ACCEPTED.                  00002980
           WRITE CRDRPT-LINE FROM WS-GRAND-TOTAL-LINE                   00002990
               AFTER ADVANCING C01.                                     00003000
           CLOSE CRDVER-FILE.                                           00003010
           CLOSE CRDACC-FILE.                                           00003020
           CLOSE CRDRPT-FILE.                                           00003030
                                                                        00003040
       P090000-EXIT.                                                    00003050
           EXIT.                                                        00003060
      *  PRINT ONE RETURN-CODE SUBTOTAL LINE                           *00003070
       P091000-PRINT-RC-SUBTOTAL SECTION.                               00003080
      *                                                                 00003090
           IF WS-RC-COUNT-TAB (WS-RC-IDX) > ZERO                        00003100
               MOVE SPACES TO WS-RC-SUBTOTAL-LINE                       00003110
               EVALUATE WS-RC-IDX                                       00003120
                   WHEN 1  MOVE 'A' TO WS-RC-SUB-CODE                   00003130
                   WHEN 2  MOVE 'B' TO WS-RC-SUB-CODE                   00003140
                   WHEN 3  MOVE 'C' TO WS-RC-SUB-CODE                   00003150
                   WHEN 4  MOVE 'D' TO WS-RC-SUB-CODE                   00003160
                   WHEN 5  MOVE 'E' TO WS-RC-SUB-CODE                   00003170
                   WHEN OTHER  MOVE 'F' TO WS-RC-SUB-CODE               00003180
               END-EVALUATE                                             00003190
               MOVE WS-RC-COUNT-TAB (WS-RC-IDX) TO WS-RC-SUB-COUNT      00003200
               WRITE CRDRPT-LINE FROM WS-RC-SUBTOTAL-LINE               00003210
                   AFTER ADVANCING 2 LINES                              00003220
           END-IF.                                                      00003230
                                                                        00003240
       P091000-EXIT.                                                    00003250
           EXIT.                                                        00003260
