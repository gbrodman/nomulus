      *----------------------------------------------------------------*00000010
      *  COPYBOOK TITLE: HDRAUD01                                      *00000020
      *  COPYBOOK TEXT:  INBOUND-HEADER AUDIT RECORD                   *00000030
      *                  ONE RECORD PER HEADER OBSERVED ON A           *00000040
      *                  REQUEST, IN HEADER-NAME SEQUENCE WITHIN       *00000050
      *                  REQUEST-ID                                    *00000060
      *----------------------------------------------------------------*00000070
      *  MAINTENANCE HISTORY                                           *00000080
R20450*  12APR99 DLH R20450 INITIAL LAYOUT FOR TRNHDRLG -              *00000090
R20450*                      REPLACES ON-LINE-REGION HEADER LOG        *00000100
R20601*  10JUL99 MPK R20601 ADDED HA-HEADER-CLASS TO SEPARATE          *00000110
R20601*                      ROUTING HEADERS FROM STANDARD ONES        *00000120
Y2K017*  04JAN00 DLH Y2K017 REVIEWED - HA-REQ-CCYY ALREADY 4           *00000130
Y2K017*                      DIGITS, NO WINDOWING NEEDED               *00000140
      *----------------------------------------------------------------*00000150
      *                                                                 00000160
       02  HA-HEADER-AUDIT-RECORDX.                                     00000170
           05  HA-REQUEST-ID             PIC X(10).                     00000180
           05  HA-REQUEST-TIMESTAMP      PIC X(26).                     00000190
           05  HA-REQUEST-DATE-BRKDN REDEFINES                          00000200
                   HA-REQUEST-TIMESTAMP.                                00000210
               10  HA-REQ-CCYY            PIC 9(4).                     00000220
               10  HA-REQ-MM              PIC 9(2).                     00000230
               10  HA-REQ-DD              PIC 9(2).                     00000240
               10  FILLER                 PIC X(18).                    00000250
           05  HA-HEADER-SEQUENCE        PIC 9(3).                      00000260
           05  HA-HEADER-NAME            PIC X(30).                     00000270
           05  HA-HEADER-VALUE           PIC X(80).                     00000280
           05  HA-SOURCE-LOGONID         PIC X(8).                      00000290
           05  HA-SOURCE-PATH            PIC X(40).                     00000300
           05  HA-HEADER-CLASS           PIC X.                         00000310
               88  HA-CLASS-ROUTING                 VALUE 'I'.          00000320
               88  HA-CLASS-STANDARD            VALUE 'S'.              00000330
               88  HA-CLASS-UNKNOWN             VALUE 'U'.              00000340
           05  HA-PROCESS-STATUS         PIC X.                         00000350
               88  HA-NOT-YET-PROCESSED         VALUE ' '.              00000360
               88  HA-PROCESSED                 VALUE 'P'.              00000370
           05  FILLER                    PIC X(10).                     00000380
