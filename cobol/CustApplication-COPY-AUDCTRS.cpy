      *----------------------------------------------------------------*00000010
      *  COPYBOOK TITLE: AUDCTRS                                       *00000020
      *  COPYBOOK TEXT:  SHARED AUDIT COUNTERS AND RETURN CODES        *00000030
      *                  COPIED BY CREDCHK AND TRNHDRLG                *00000040
      *----------------------------------------------------------------*00000050
      *  MAINTENANCE HISTORY                                           *00000060
R20441*  09APR99 DLH R20441 INITIAL COPYBOOK FOR AUDIT SUITE           *00000070
R20558*  17JUN99 MPK R20558 ADDED WC-RC-EXPIRED FOR CREDENTIAL CHECK   *00000080
R20701*  22AUG99 DLH R20701 ADDED GRAND TOTAL COUNTERS                 *00000090
Y2K014*  04JAN00 MPK Y2K014 REVIEWED FOR CENTURY ROLLOVER - OK         *00000100
      *----------------------------------------------------------------*00000110
       01  WS-AUDIT-COUNTERS.                                           00000120
           05  WC-RECORDS-READ          PIC S9(7) COMP VALUE +0.        00000130
           05  WC-RECORDS-ACCEPTED      PIC S9(7) COMP VALUE +0.        00000140
           05  WC-RECORDS-REJECTED      PIC S9(7) COMP VALUE +0.        00000150
           05  WC-HEADER-COUNT          PIC S9(7) COMP VALUE +0.        00000160
           05  WC-BREAK-COUNT           PIC S9(7) COMP VALUE +0.        00000170
           05  FILLER                   PIC X(08).                      00000180
      *                                                                 00000190
       01  WS-RETURN-CODE-AREA.                                         00000200
           05  WC-RETURN-CODE           PIC X     VALUE 'A'.            00000210
               88  WC-RC-ACCEPT                   VALUE 'A'.            00000220
               88  WC-RC-BAD-ISSUER               VALUE 'B'.            00000230
               88  WC-RC-BAD-AUDIENCE             VALUE 'C'.            00000240
               88  WC-RC-BAD-RESOURCE                 VALUE 'D'.        00000250
               88  WC-RC-EXPIRED                  VALUE 'E'.            00000260
               88  WC-RC-OTHER                    VALUE 'F'.            00000270
           05  WC-PRIOR-RETURN-CODE     PIC X     VALUE SPACE.          00000280
           05  FILLER                   PIC X(09).                      00000290
      *                                                                 00000300
       01  WS-SWITCHES.                                                 00000310
           05  WC-EOF-SWITCH            PIC X     VALUE 'N'.            00000320
               88  WC-EOF                          VALUE 'Y'.           00000330
           05  WC-FIRST-RECORD-SWITCH   PIC X     VALUE 'Y'.            00000340
               88  WC-FIRST-RECORD                 VALUE 'Y'.           00000350
           05  FILLER                   PIC X(08).                      00000360
